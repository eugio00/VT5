000100*
000110*  Record layout for the HRL contestant-horse master
000120*  (HORSE-FILE). One entry per horse entered in one race -
000130*  the same horse running in two races gets two records.
000140*  CH-POSITION of zero means the race has not been resulted yet.
000150*
000160*  Maintenance:
000170*  1989-04-18 pbj  Initial cut (req# HRL-004), modelled on the
000180*                  old catalog-entry copybook - a contestant
000190*                  entry carries a descriptive name and a priced
000200*                  multiplier the same way a stocked line did.
000210*
000220 01  HORSE-RECORD.
000230     03 CH-ID                          PIC 9(09).
000240     03 CH-RACE-ID                     PIC 9(09).
000250     03 CH-HORSE-NAME                  PIC X(40).
000260     03 CH-POSITION                    PIC 9(03).
000270         88  CH-NO-RESULT-YET              VALUE ZERO.
000280         88  CH-WINNER                     VALUE 1.
000290     03 CH-COEFFICIENT                 PIC 9(4)V9(2) COMP-3.
000300     03 FILLER                         PIC X(20).
