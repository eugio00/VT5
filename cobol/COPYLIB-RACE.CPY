000100*
000110*  Record layout for the HRL race card master (RACE-FILE).
000120*  One record per scheduled race. RACE-START-TIME is carried as
000130*  a single edited field, split by the REDEFINES below wherever
000140*  a program needs the date or the clock part on its own.
000150*
000160*  Maintenance:
000170*  1989-04-18 pbj  Initial cut (req# HRL-004), modelled on the
000180*                  old venue/location copybook - a race track is
000190*                  really just a place, the way a site was.
000200*
000210 01  RACE-RECORD.
000220     03 RACE-ID                        PIC 9(09).
000230     03 RACE-START-TIME                PIC X(19).
000240     03 RACE-PLACE                     PIC X(50).
000250     03 RACE-DISTANCE                  PIC 9(06).
000260     03 FILLER                         PIC X(20).
000270
000280 01  RACE-START-TIME-R REDEFINES RACE-RECORD.
000290     03 FILLER                         PIC X(09).
000300     03 RACE-START-YYYYMMDD            PIC X(10).
000310     03 RACE-START-SEP                 PIC X(01).
000320     03 RACE-START-HHMMSS              PIC X(08).
000330     03 FILLER                         PIC X(76).
