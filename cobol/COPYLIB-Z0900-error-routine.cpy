000100*
000110*  HRL error/reject paragraph body. Put this file in the
000120*  /COPYLIB directory.
000130*
000140*  Include with: 'COPY Z0900-error-routine.' as the whole body
000150*  of a paragraph named Z0900-ERROR-ROUTINE - no period inside
000160*  this copybook, the calling paragraph supplies it.
000170*
000180*  Caller loads wc-msg-fstatus / wc-msg-tblcurs / wc-msg-para /
000190*  wc-msg-srcfile and hrl-msg-trancode / hrl-msg-key /
000200*  hrl-msg-reason before PERFORMing Z0900-ERROR-ROUTINE.
000210*
000220*  1989-04-20 pbj  New routine to replace the DB2 DSNTIAR call -
000230*                  HRL rejects are file-status driven, not
000240*                  SQLCODE driven (req# HRL-004).
000250*
000260     DISPLAY wr-program-error-message
000270     DISPLAY hrl-reject-message
000280
000290     MOVE SPACE TO LEDGERR-RECORD
000300     MOVE hrl-msg-trancode TO ERR-TRANCODE
000310     MOVE hrl-msg-key      TO ERR-KEY
000320     MOVE hrl-msg-reason   TO ERR-REASON
000330     MOVE wc-msg-para      TO ERR-PARAGRAPH
000340
000350     WRITE LEDGERR-RECORD
