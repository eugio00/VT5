000100*
000110*  Working storage data structure for the HRL error/reject
000120*  routine. Put this file in the /COPYLIB directory.
000130*
000140*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000150*
000160*  1989-04-20 pbj  Rebuilt from the old DB2 SQLCODE version for
000170*                  file-status based postings - HRL has no
000180*                  database under it, so the trace line now
000190*                  carries FILE-STATUS, trancode and key instead
000200*                  of SQLCODE/table-cursor (req# HRL-004).
000210*
000220 77  wc-log-text             PIC X(80)     VALUE SPACE.
000230 77  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
000240 01  wr-error-handler.
000250     05 wr-program-error-message.
000260         10 FILLER           PIC X(8)  VALUE 'FSTATUS:'.
000270         10 wc-msg-fstatus   PIC X(2)  VALUE SPACE.
000280         10 FILLER           PIC X(1)  VALUE '|'.
000290         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
000300         10 FILLER           PIC X(1)  VALUE '|'.
000310         10 wc-msg-para      PIC X(30) VALUE SPACE.
000320         10 FILLER           PIC X(1)  VALUE '|'.
000330         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
000340    05 hrl-reject-message.
000350         10 hrl-msg-trancode PIC X(2)  VALUE SPACE.
000360         10 FILLER           PIC X(1)  VALUE '|'.
000370         10 hrl-msg-key      PIC 9(9)  VALUE ZERO.
000380         10 FILLER           PIC X(1)  VALUE '|'.
000390         10 hrl-msg-reason   PIC X(40) VALUE SPACE.
000400         10 FILLER           PIC X(07).
