000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. hrl.
000130 AUTHOR. P BENGTSSON-JANSSON.
000140 INSTALLATION. HRL WAGERING LEDGER.
000150 DATE-WRITTEN. 1990-06-11.
000160 DATE-COMPILED.
000170 SECURITY. UNCLASSIFIED.
000180**********************************************************
000190*
000200* Purpose: Post one run of horse-race wagering transactions
000210*          against the bettor, race, contestant-horse and
000220*          wager masters. One flat transaction file drives
000230*          every posting - placement, bookmaker accept/
000240*          decline, race result entry, bet resolution, bet
000250*          payout and fixed balance recharge. Rejected
000260*          transactions are written to LEDGERR and never
000270*          applied; applied postings are appended to LEDGLOG
000280*          by CALLing ldgrlog.
000290*
000300* CHANGE LOG
000310* ----------
000320* 1990-06-11 PBJ HRL-004  Initial version. Cloned the control-
000330*                         group read loop from the old ticket
000340*                         settlement reader on the wagering
000350*                         file - HRL's race-result header/detail
000360*                         group is the same shape as a
000370*                         settlement deposit group.
000380* 1990-09-02 PBJ HRL-004  Added the run header/trailer record
000390*                         pair (trancodes 01/99) so a short or
000400*                         doubled run is caught before posting.
000410* 1991-07-02 PBJ HRL-011  Split WON_WAITING_FOR_PAY out of
000420*                         ACCEPTED so a won bet can sit unpaid
000430*                         between the result run and the
000440*                         payout run.
000450* 1992-02-19 BKV HRL-014  Race result entry now confirms the
000460*                         race exists on RACE-FILE before
000470*                         scanning HORSE-FILE for the group.
000480* 1994-11-08 PBJ HRL-017  Payout now computed at two decimal
000490*                         places before truncation - a 3.50
000500*                         coefficient was being truncated to
000510*                         a whole number before the multiply.
000520* 1998-09-14 SKK HRL-021  Y2K remediation. RACE-START-TIME and
000530*                         BET-PLACE-TIME already carry a full
000540*                         4-digit year - no change needed, date
000550*                         fields reviewed and signed off.
000560* 1999-01-11 SKK HRL-021  Y2K remediation closed out across all
000570*                         four master files - no 2-digit year
000580*                         fields found anywhere in HRL.
000590* 2001-05-07 BKV HRL-026  Added the insufficient-balance and
000600*                         bad-transition rejects to LEDGERR -
000610*                         previously they only went to DISPLAY
000620*                         and were lost once the job ended.
000630* 2006-10-30 PBJ HRL-031  Decline and payout now back out the
000640*                         balance REWRITE if the companion BET
000650*                         REWRITE fails - found during the
000660*                         year-end ledger reconciliation.
000670* 2009-03-02 SKK HRL-036  Race result header now rejects a race
000680*                         with zero unresulted horses outright,
000690*                         instead of falling through to post an
000700*                         empty group.
000710*
000720**********************************************************
000730 ENVIRONMENT DIVISION.
000740*---------------------------------------------------------
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT trans-file ASSIGN TO 'TRANSIN'
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS TRANS-FS.
000840
000850     SELECT ledgerr-file ASSIGN TO 'LEDGERR'
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS LEDGERR-FS.
000880
000890     SELECT user-file ASSIGN TO 'USERMSTR'
000900         ORGANIZATION IS RELATIVE
000910         ACCESS MODE IS DYNAMIC
000920         RELATIVE KEY IS WS-USER-RELKEY
000930         FILE STATUS IS USER-FS.
000940
000950     SELECT race-file ASSIGN TO 'RACEMSTR'
000960         ORGANIZATION IS RELATIVE
000970         ACCESS MODE IS DYNAMIC
000980         RELATIVE KEY IS WS-RACE-RELKEY
000990         FILE STATUS IS RACE-FS.
001000
001010     SELECT horse-file ASSIGN TO 'HORSEMSTR'
001020         ORGANIZATION IS RELATIVE
001030         ACCESS MODE IS DYNAMIC
001040         RELATIVE KEY IS WS-HORSE-RELKEY
001050         FILE STATUS IS HORSE-FS.
001060
001070     SELECT bet-file ASSIGN TO 'BETMSTR'
001080         ORGANIZATION IS RELATIVE
001090         ACCESS MODE IS DYNAMIC
001100         RELATIVE KEY IS WS-BET-RELKEY
001110         FILE STATUS IS BET-FS.
001120
001130**********************************************************
001140 DATA DIVISION.
001150*---------------------------------------------------------
001160 FILE SECTION.
001170
001180*    eighty-byte flat transaction record - every REDEFINES view
001190*    below pads out to the full eighty bytes the same way, so a
001200*    misrouted record never reads past the end of its own slot
001210 FD  trans-file.
001220 01  TRANS-RECORD-AREA.
001230     05  TRANS-CODE                    PIC X(2).
001240     05  TRANS-DATA                    PIC X(68).
001250     05  FILLER                        PIC X(10).
001260
001270*    transaction type 01 - run header, must be the first
001280*    record on the file, same as the old settlement system
001290 01  RUN-HEADER-TRANS REDEFINES TRANS-RECORD-AREA.
001300     05  FILLER                        PIC X(2).
001310     05  RHR-SYSTEM-TAG                PIC X(3).
001320     05  RHR-RUN-DATE                  PIC 9(8).
001330     05  FILLER                        PIC X(67).
001340
001350*    transaction type 10 - place bet
001360 01  PLACEMENT-TRANS REDEFINES TRANS-RECORD-AREA.
001370     05  FILLER                        PIC X(2).
001380     05  PLC-BET-ID                    PIC 9(9).
001390     05  PLC-OWNER-ID                  PIC 9(9).
001400     05  PLC-HORSE-ID                  PIC 9(9).
001410     05  PLC-AMOUNT                    PIC 9(9).
001420     05  PLC-PLACE-TIME                PIC X(19).
001430     05  FILLER                        PIC X(23).
001440*    eighty bytes total, same as every other trancode view
001450
001460*    transaction types 20 (accept) and 21 (decline) - both
001470*    carry nothing but the bet id
001480 01  ACCEPT-DECLINE-TRANS REDEFINES TRANS-RECORD-AREA.
001490     05  FILLER                        PIC X(2).
001500     05  ACD-BET-ID                    PIC 9(9).
001510     05  FILLER                        PIC X(69).
001520*    eighty bytes total, same as every other trancode view
001530
001540*    transaction type 30 - race result header, one per race,
001550*    immediately followed by RHD-HORSE-COUNT type 31 details
001560 01  RESULT-HEADER-TRANS REDEFINES TRANS-RECORD-AREA.
001570     05  FILLER                        PIC X(2).
001580     05  RHD-RACE-ID                   PIC 9(9).
001590     05  RHD-HORSE-COUNT               PIC 9(3).
001600     05  FILLER                        PIC X(66).
001610*    eighty bytes total, same as every other trancode view
001620
001630*    transaction type 31 - one finisher, in finishing order
001640 01  RESULT-DETAIL-TRANS REDEFINES TRANS-RECORD-AREA.
001650     05  FILLER                        PIC X(2).
001660     05  RDT-HORSE-ID                  PIC 9(9).
001670     05  FILLER                        PIC X(69).
001680*    eighty bytes total, same as every other trancode view
001690
001700*    transaction type 40 - resolve a bet once its horse has a
001710*    result
001720 01  RESOLUTION-TRANS REDEFINES TRANS-RECORD-AREA.
001730     05  FILLER                        PIC X(2).
001740     05  RSV-BET-ID                    PIC 9(9).
001750     05  FILLER                        PIC X(69).
001760*    eighty bytes total, same as every other trancode view
001770
001780*    transaction type 50 - pay out a won bet
001790 01  PAYOUT-TRANS REDEFINES TRANS-RECORD-AREA.
001800     05  FILLER                        PIC X(2).
001810     05  PAY-BET-ID                    PIC 9(9).
001820     05  FILLER                        PIC X(69).
001830*    eighty bytes total, same as every other trancode view
001840
001850*    transaction type 60 - fixed balance recharge
001860 01  RECHARGE-TRANS REDEFINES TRANS-RECORD-AREA.
001870     05  FILLER                        PIC X(2).
001880     05  RCG-USER-ID                   PIC 9(9).
001890     05  FILLER                        PIC X(69).
001900*    eighty bytes total, same as every other trancode view
001910
001920*    transaction type 99 - run trailer, control totals
001930 01  RUN-TRAILER-TRANS REDEFINES TRANS-RECORD-AREA.
001940     05  FILLER                        PIC X(2).
001950     05  RTR-EXP-TRANS-COUNT           PIC 9(7).
001960     05  FILLER                        PIC X(71).
001970*    eighty bytes total, same as every other trancode view
001980
001990*    pipe-delimited reject record - written once per failed
002000*    or rejected transaction, never read back by this program
002010 FD  ledgerr-file.
002020 01  LEDGERR-RECORD.
002030     05  ERR-TRANCODE                  PIC X(2).
002040     05  FILLER                        PIC X(1) VALUE '|'.
002050     05  ERR-KEY                       PIC 9(9).
002060     05  FILLER                        PIC X(1) VALUE '|'.
002070     05  ERR-PARAGRAPH                 PIC X(30).
002080     05  FILLER                        PIC X(1) VALUE '|'.
002090     05  ERR-REASON                    PIC X(40).
002100     05  FILLER                        PIC X(16).
002110
002120*    bettor master - relative file, keyed by USER-ID, which is
002130*    also the relative record number (no ISAM on this box)
002140 FD  user-file.
002150     COPY USER.
002160
002170*    race-card master - one record per scheduled race
002180 FD  race-file.
002190     COPY RACE.
002200
002210*    contestant-horse master - one record per horse entered in
002220*    one race; the same horse in two races is two records
002230 FD  horse-file.
002240     COPY HORSE.
002250
002260*    wager master - BET-STATE carries the state described
002270*    above the PROCEDURE DIVISION
002280 FD  bet-file.
002290     COPY BET.
002300
002310**********************************************************
002320 WORKING-STORAGE SECTION.
002330
002340*    switches
002350 77  WS-EOF-SW                         PIC X VALUE 'N'.
002360     88  WS-EOF                            VALUE 'Y'.
002370 77  WS-HORSE-SCAN-EOF-SW              PIC X VALUE 'N'.
002380     88  WS-HORSE-SCAN-EOF                 VALUE 'Y'.
002390 77  WS-GROUP-VALID-SW                 PIC X VALUE 'Y'.
002400     88  WS-GROUP-VALID                    VALUE 'Y'.
002410
002420*    relative keys - the record's own id IS the relative
002430*    record number, there being no ISAM on this platform
002440*    populated from the transaction's natural business key
002450*    before every READ/REWRITE/WRITE against that master
002460 77  WS-USER-RELKEY                    PIC 9(9) COMP.
002470 77  WS-RACE-RELKEY                    PIC 9(9) COMP.
002480 77  WS-HORSE-RELKEY                   PIC 9(9) COMP.
002490 77  WS-BET-RELKEY                     PIC 9(9) COMP.
002500
002510*    file status fields
002520*    each carries its own 88 for the ok status - tested after
002530*    every OPEN/READ/WRITE/REWRITE/START against that file
002540 77  TRANS-FS                          PIC XX VALUE SPACE.
002550     88  TRANS-FS-OK                       VALUE '00'.
002560 77  LEDGERR-FS                        PIC XX VALUE SPACE.
002570     88  LEDGERR-FS-OK                     VALUE '00'.
002580 77  USER-FS                           PIC XX VALUE SPACE.
002590     88  USER-FS-OK                        VALUE '00'.
002600 77  RACE-FS                           PIC XX VALUE SPACE.
002610     88  RACE-FS-OK                        VALUE '00'.
002620 77  HORSE-FS                          PIC XX VALUE SPACE.
002630     88  HORSE-FS-OK                       VALUE '00'.
002640 77  BET-FS                            PIC XX VALUE SPACE.
002650     88  BET-FS-OK                         VALUE '00'.
002660
002670*    working storage data for the reject/trace routine
002680*    shared by every reject path in this program - one working
002690*    area, one format, so LEDGERR reads the same no matter
002700*    which trancode failed
002710     COPY Z0900-error-wkstg.
002720
002730*    run-wide working fields
002740*    carried from the run header trancode (01) and passed to
002750*    ldgrlog on every CALL so the log line matches the
002760*    business date of the run, not the system clock
002770 77  WS-RUN-DATE                       PIC 9(8) VALUE ZERO.
002780
002790*    race-result control-break working fields
002800*    reset at the top of every '30' header and driven up
002810*    detail-by-detail as '31' records arrive for that race
002820 77  WS-CURRENT-RACE-ID                PIC 9(9) VALUE ZERO.
002830 77  WS-EXPECTED-HORSE-COUNT           PIC 9(3) VALUE ZERO.
002840 77  WS-ACTUAL-UNRESULTED-COUNT        PIC 9(3) COMP VALUE ZERO.
002850 77  WS-DETAIL-COUNT                   PIC 9(3) COMP VALUE ZERO.
002860 77  WS-FO-IDX                         PIC 9(3) COMP VALUE ZERO.
002870
002880*    fifty-entry staging area - no card on this circuit has
002890*    ever run that many starters, so the table is never resized
002900 01  WS-FINISH-ORDER-TABLE.
002910     05  WS-FINISH-HORSE-ID            PIC 9(9) OCCURS 50 TIMES.
002920     05  FILLER                        PIC X(10).
002930
002940*    money working fields - intermediate product kept at two
002950*    decimal places (HRL-017) before truncation to whole units
002960*    kept separate from the run's other money fields so a
002970*    rounding slip here cannot bleed into a refund or recharge
002980 77  WS-PAYOUT-WIDE                    PIC S9(9)V9(2) COMP-3
002990                                        VALUE ZERO.
003000 77  WS-PAYOUT-AMOUNT                  PIC S9(9) COMP-3
003010                                        VALUE ZERO.
003020 77  WS-REFUND-AMOUNT                  PIC S9(9) COMP-3
003030                                        VALUE ZERO.
003040 77  WS-RECHARGE-AMOUNT                PIC S9(9) COMP-3 VALUE 100.
003050 77  WS-LOG-AMOUNT-ED                  PIC Z(8)9 VALUE ZERO.
003060
003070*    run control totals
003080*    one counter per trancode type, displayed at end of run so
003090*    the operator can eyeball postings against the trailer count
003100 77  WS-PLACEMENT-COUNT                PIC 9(7) COMP VALUE ZERO.
003110 77  WS-ACCEPT-COUNT                   PIC 9(7) COMP VALUE ZERO.
003120 77  WS-DECLINE-COUNT                  PIC 9(7) COMP VALUE ZERO.
003130 77  WS-RESOLVE-COUNT                  PIC 9(7) COMP VALUE ZERO.
003140 77  WS-PAYOUT-COUNT                   PIC 9(7) COMP VALUE ZERO.
003150 77  WS-RECHARGE-COUNT                 PIC 9(7) COMP VALUE ZERO.
003160 77  WS-RESULT-COUNT                   PIC 9(7) COMP VALUE ZERO.
003170 77  WS-TOTAL-TRANS-COUNT              PIC 9(7) COMP VALUE ZERO.
003180
003190*    built fresh for each applied posting and handed to
003200*    ldgrlog - never carries content over from the prior one
003210 77  WS-LOG-TEXT                       PIC X(80) VALUE SPACE.
003220
003230**********************************************************
003240*    BET-STATE runs one way only:
003250*      WAITING_FOR_ACCEPT -> ACCEPTED -> (LOSE  or
003260*                                          WON_WAITING_FOR_PAY
003270*                                          -> WON_PAYED)
003280*                         -> DECLINED
003290*    nothing in this program ever moves a bet backward through
003300*    that list, and a bet can only be acted on from the one
003310*    state that legally precedes the action - placement creates
003320*    the first state, accept/decline consume it, result entry
003330*    and resolution walk a won bet up to WON_WAITING_FOR_PAY,
003340*    payout closes it out.
003350*
003360*    every posting in this program is a debit/credit pair or a
003370*    master/detail pair - the balance and the bet record, or
003380*    the race header and its finishers - and every pair is
003390*    all-or-nothing. where the second half of a pair fails
003400*    after the first half has already gone to disk, the first
003410*    half is backed out
003420*    before the transaction is logged as rejected (see HRL-031).
003430 PROCEDURE DIVISION.
003440*    top-level driver - opens nothing itself, simply performs
003450*    initialization, drives the read/process loop until the
003460*    transaction file is exhausted, then closes out the run
003470 000-POST-LEDGER.
003480
003490*    drop into 100-INITIALIZE
003500     PERFORM 100-INITIALIZE
003510*    drop into 200-PROCESS-TRANSACTIONS
003520     PERFORM 200-PROCESS-TRANSACTIONS UNTIL WS-EOF
003530*    drop into 900-TERMINATE
003540     PERFORM 900-TERMINATE
003550
003560*    return to the job step that called this program
003570     GOBACK
003580     .
003590**********************************************************
003600*    one-time setup - clears the run counters, opens every
003610*    file this program touches, and primes the read-ahead
003620*    with the first transaction record on the file
003630 100-INITIALIZE.
003640
003650     MOVE 'hrl.cbl' TO wc-msg-srcfile
003660     MOVE 'N' TO WS-EOF-SW
003670     MOVE ZERO TO WS-PLACEMENT-COUNT, WS-ACCEPT-COUNT
003680     MOVE ZERO TO WS-DECLINE-COUNT, WS-RESOLVE-COUNT
003690     MOVE ZERO TO WS-PAYOUT-COUNT, WS-RECHARGE-COUNT
003700     MOVE ZERO TO WS-RESULT-COUNT, WS-TOTAL-TRANS-COUNT
003710
003720*    TRANSIN must open clean - if it will not open there is
003730*    no run to post, so the EOF switch is forced on and
003740*    control drops straight to the exit paragraph without
003750*    touching the masters at all
003760     OPEN INPUT trans-file
003770*    branch on the condition below
003780     IF NOT TRANS-FS-OK
003790*    run total to the job log
003800         DISPLAY 'HRL0001 TRANSIN OPEN FAILED - STATUS '
003810                 TRANS-FS
003820         MOVE 'Y' TO WS-EOF-SW
003830*    fall through to the exit paragraph
003840         GO TO 100-INITIALIZE-EXIT
003850*    end of the condition above
003860     END-IF
003870
003880*    all four masters open I-O - every trancode in this run
003890*    either reads or rewrites one of them
003900     OPEN OUTPUT ledgerr-file
003910*    i-o open of user-file
003920     OPEN I-O user-file
003930*    i-o open of race-file
003940     OPEN I-O race-file
003950*    i-o open of horse-file
003960     OPEN I-O horse-file
003970*    i-o open of bet-file
003980     OPEN I-O bet-file
003990
004000*    read-ahead scheme - 200-PROCESS-TRANSACTIONS always
004010*    acts on the record already in the buffer, then reads
004020*    the next one, so EOF is detected one record early with
004030*    no lookahead logic duplicated in the dispatch paragraph
004040     READ trans-file
004050         AT END
004060*    flip the state to WS-EOF
004070             SET WS-EOF TO TRUE
004080*    end of the keyed read above
004090     END-READ
004100     .
004110 100-INITIALIZE-EXIT.
004120     EXIT
004130     .
004140**********************************************************
004150*    one EVALUATE per trancode - control totals are bumped
004160*    here for every code except the run header/trailer
004170*    themselves, so 850-RUN-TRAILER's count check matches
004180*    what was actually dispatched, not merely read
004190 200-PROCESS-TRANSACTIONS.
004200
004210*    one arm per recognised trancode
004220     EVALUATE TRANS-CODE
004230         WHEN '01'
004240*    drop into 210-RUN-HEADER
004250             PERFORM 210-RUN-HEADER
004260*    place a new wager
004270         WHEN '10'
004280*    bump the run total for this trancode
004290             ADD 1 TO WS-TOTAL-TRANS-COUNT
004300*    drop into 300-PLACE-BET
004310             PERFORM 300-PLACE-BET
004320*    bookmaker confirms a waiting wager
004330         WHEN '20'
004340*    bump the run total for this trancode
004350             ADD 1 TO WS-TOTAL-TRANS-COUNT
004360*    drop into 400-ACCEPT-BET
004370             PERFORM 400-ACCEPT-BET
004380*    bookmaker turns away a waiting wager
004390         WHEN '21'
004400*    bump the run total for this trancode
004410             ADD 1 TO WS-TOTAL-TRANS-COUNT
004420*    drop into 410-DECLINE-BET
004430             PERFORM 410-DECLINE-BET
004440*    race result header - opens a control group
004450         WHEN '30'
004460*    bump the run total for this trancode
004470             ADD 1 TO WS-TOTAL-TRANS-COUNT
004480*    drop into 500-RESULT-HEADER
004490             PERFORM 500-RESULT-HEADER
004500*    one finisher within the open control group
004510         WHEN '31'
004520*    bump the run total for this trancode
004530             ADD 1 TO WS-TOTAL-TRANS-COUNT
004540*    drop into 510-RESULT-DETAIL
004550             PERFORM 510-RESULT-DETAIL
004560*    move a resulted bet to LOSE or WON_WAITING_FOR_PAY
004570         WHEN '40'
004580*    bump the run total for this trancode
004590             ADD 1 TO WS-TOTAL-TRANS-COUNT
004600*    drop into 600-RESOLVE-BET
004610             PERFORM 600-RESOLVE-BET
004620*    settle a won, unpaid wager
004630         WHEN '50'
004640*    bump the run total for this trancode
004650             ADD 1 TO WS-TOTAL-TRANS-COUNT
004660*    drop into 700-PAYOUT-BET
004670             PERFORM 700-PAYOUT-BET
004680*    fixed top-up to a bettor's balance
004690         WHEN '60'
004700*    bump the run total for this trancode
004710             ADD 1 TO WS-TOTAL-TRANS-COUNT
004720*    drop into 800-RECHARGE-BALANCE
004730             PERFORM 800-RECHARGE-BALANCE
004740*    run trailer - check the file's own record count
004750         WHEN '99'
004760*    drop into 850-RUN-TRAILER
004770             PERFORM 850-RUN-TRAILER
004780*    an unrecognized trancode is a file-layout problem
004790*    upstream, not a business rejection - logged the same
004800*    way so it still shows up on LEDGERR for the operator
004810         WHEN OTHER
004820*    trace fields for the shared error routine
004830             MOVE TRANS-CODE TO hrl-msg-trancode
004840*    trace fields for the shared error routine
004850             MOVE ZERO TO hrl-msg-key
004860*    reason text posted to LEDGERR for this reject
004870             MOVE 'UNKNOWN TRANSACTION CODE' TO hrl-msg-reason
004880*    trace fields for the shared error routine
004890             MOVE '200-PROCESS-TRANSACTIONS' TO wc-msg-para
004900*    drop into Z0900-ERROR-ROUTINE
004910             PERFORM Z0900-ERROR-ROUTINE
004920*    end of the trancode dispatch
004930     END-EVALUATE
004940
004950*    look up the record already keyed on trans-file
004960     READ trans-file
004970         AT END
004980*    flip the state to WS-EOF
004990             SET WS-EOF TO TRUE
005000*    end of the keyed read above
005010     END-READ
005020     .
005030**********************************************************
005040*    trancode 01 must be the very first record HRL reads -
005050*    a run started against the wrong system's extract is
005060*    caught here before a single master record is touched
005070 210-RUN-HEADER.
005080*    mirrors the old settlement system's system/test check
005090     IF RHR-SYSTEM-TAG NOT = 'HRL'
005100*    trace fields for the shared error routine
005110         MOVE '01' TO hrl-msg-trancode
005120*    trace fields for the shared error routine
005130         MOVE ZERO TO hrl-msg-key
005140*    reason text posted to LEDGERR for this reject
005150         MOVE 'RUN HEADER SYSTEM TAG INVALID' TO hrl-msg-reason
005160*    trace fields for the shared error routine
005170         MOVE '210-RUN-HEADER' TO wc-msg-para
005180*    drop into Z0900-ERROR-ROUTINE
005190         PERFORM Z0900-ERROR-ROUTINE
005200*    the condition above did not hold
005210     ELSE
005220         MOVE RHR-RUN-DATE TO WS-RUN-DATE
005230*    end of the condition above
005240     END-IF
005250     .
005260**********************************************************
005270*    BET PLACEMENT
005280*    a wager is rejected outright if the stake is not
005290*    positive or exceeds the bettor's current balance -
005300*    no partial stakes, no overdraft, ever
005310**********************************************************
005320 300-PLACE-BET.
005330
005340*    branch on the condition below
005350     IF PLC-AMOUNT NOT > ZERO
005360*    reason text posted to LEDGERR for this reject
005370         MOVE 'STAKE AMOUNT NOT POSITIVE' TO hrl-msg-reason
005380*    drop into 390-REJECT-PLACEMENT
005390         PERFORM 390-REJECT-PLACEMENT
005400*    the condition above did not hold
005410     ELSE
005420         MOVE PLC-OWNER-ID TO WS-USER-RELKEY
005430*    look the owner up by user id, which is also the
005440*    relative key on USER-FILE
005450         READ user-file
005460*    key not found - the master does not have this record
005470             INVALID KEY
005480*    reason text posted to LEDGERR for this reject
005490                 MOVE 'OWNER USER NOT FOUND' TO hrl-msg-reason
005500*    drop into 390-REJECT-PLACEMENT
005510                 PERFORM 390-REJECT-PLACEMENT
005520*    key found - master record is in hand
005530             NOT INVALID KEY
005540*    balance check happens before any master is written -
005550*    the stake can exceed what is left after other bets
005560*    already posted this run, since USER-BALANCE is
005570*    rewritten in place as each placement is applied
005580                 IF PLC-AMOUNT > USER-BALANCE
005590                     MOVE 'STAKE EXCEEDS BALANCE'
005600                         TO hrl-msg-reason
005610*    drop into 390-REJECT-PLACEMENT
005620                     PERFORM 390-REJECT-PLACEMENT
005630*    the condition above did not hold
005640                 ELSE
005650*    drop into 310-POST-PLACEMENT
005660                     PERFORM 310-POST-PLACEMENT
005670*    end of the condition above
005680                 END-IF
005690*    end of the keyed read above
005700         END-READ
005710*    end of the condition above
005720     END-IF
005730     .
005740**********************************************************
005750 310-POST-PLACEMENT.
005760*    debit and insert are one unit (req# HRL-004) - a failed
005770*    bet WRITE backs the debit out again. this is also the
005780*    only place a bettor's balance is reduced by a placement -
005790*    accept and decline never touch it again
005800     SUBTRACT PLC-AMOUNT FROM USER-BALANCE
005810*    post the change back to USER-RECORD
005820     REWRITE USER-RECORD
005830*    key not found - the master does not have this record
005840         INVALID KEY
005850*    apply the amount to the balance
005860             ADD PLC-AMOUNT TO USER-BALANCE
005870*    reason text posted to LEDGERR for this reject
005880             MOVE 'BALANCE REWRITE FAILED' TO hrl-msg-reason
005890*    drop into 390-REJECT-PLACEMENT
005900             PERFORM 390-REJECT-PLACEMENT
005910*    bet starts life WAITING_FOR_ACCEPT - the bookmaker
005920*    side (trancodes 20/21) decides whether it is ever
005930*    actioned from there
005940         NOT INVALID KEY
005950             MOVE PLC-BET-ID TO WS-BET-RELKEY
005960             MOVE PLC-BET-ID TO BET-ID
005970             MOVE PLC-OWNER-ID TO BET-OWNER-ID
005980             MOVE PLC-HORSE-ID TO BET-CONTESTANT-HORSE-ID
005990*    flip the state to BET-WAITING-FOR-ACCEPT
006000             SET BET-WAITING-FOR-ACCEPT TO TRUE
006010             MOVE PLC-AMOUNT TO BET-AMOUNT
006020*    if the bet record itself cannot be written, the debit
006030*    just taken above is not allowed to stand - it is
006040*    added back before the rejection is logged
006050             MOVE PLC-PLACE-TIME TO BET-PLACE-TIME
006060*    add the new BET-RECORD to the file
006070             WRITE BET-RECORD
006080*    key not found - the master does not have this record
006090                 INVALID KEY
006100*    apply the amount to the balance
006110                     ADD PLC-AMOUNT TO USER-BALANCE
006120*    post the change back to USER-RECORD
006130                     REWRITE USER-RECORD
006140                     MOVE 'BET WRITE FAILED - DEBIT BACKED OUT'
006150                         TO hrl-msg-reason
006160*    drop into 390-REJECT-PLACEMENT
006170                     PERFORM 390-REJECT-PLACEMENT
006180*    key found - master record is in hand
006190                 NOT INVALID KEY
006200*    bump the run total for this trancode
006210                     ADD 1 TO WS-PLACEMENT-COUNT
006220*    one run-log line per applied placement - bet id, owner
006230*    and the amount staked, for the operator's after-the-
006240*    fact trace
006250                     MOVE PLC-AMOUNT TO WS-LOG-AMOUNT-ED
006260*    build the ledger run-log line
006270                     STRING 'BET ' DELIMITED BY SIZE
006280                            PLC-BET-ID DELIMITED BY SIZE
006290                            ' PLACED OWNER ' DELIMITED BY SIZE
006300                            PLC-OWNER-ID DELIMITED BY SIZE
006310                            ' AMOUNT ' DELIMITED BY SIZE
006320                            WS-LOG-AMOUNT-ED DELIMITED BY SIZE
006330                         INTO WS-LOG-TEXT
006340*    append one line to the ledger run log
006350                     CALL 'ldgrlog' USING WS-RUN-DATE WS-LOG-TEXT
006360*    end of the keyed write above
006370             END-WRITE
006380*    end of the keyed rewrite above
006390     END-REWRITE
006400     .
006410**********************************************************
006420*    common reject shape used by every trancode in this
006430*    program - trancode, natural key, owning paragraph and
006440*    a reason, all handed to the shared error routine
006450 390-REJECT-PLACEMENT.
006460*    trace fields for the shared error routine
006470     MOVE '10' TO hrl-msg-trancode
006480*    trace fields for the shared error routine
006490     MOVE PLC-BET-ID TO hrl-msg-key
006500*    trace fields for the shared error routine
006510     MOVE '300-PLACE-BET' TO wc-msg-para
006520*    drop into Z0900-ERROR-ROUTINE
006530     PERFORM Z0900-ERROR-ROUTINE
006540     .
006550**********************************************************
006560*    bookmaker side of the handshake - a bet sitting
006570*    WAITING_FOR_ACCEPT becomes ACCEPTED and is now live
006580*    for the race; anything else in that state is a reject
006590*    BET ACCEPT
006600**********************************************************
006610 400-ACCEPT-BET.
006620
006630     MOVE ACD-BET-ID TO WS-BET-RELKEY
006640*    bet id is also BET-FILE's relative key, same
006650*    convention as every other master in this program
006660     READ bet-file
006670*    key not found - the master does not have this record
006680         INVALID KEY
006690*    reason text posted to LEDGERR for this reject
006700             MOVE 'BET NOT FOUND' TO hrl-msg-reason
006710*    drop into 490-REJECT-ACCEPT
006720             PERFORM 490-REJECT-ACCEPT
006730*    key found - master record is in hand
006740         NOT INVALID KEY
006750*    accept is only legal from the waiting state - an
006760*    already accepted, declined or resolved bet cannot
006770*    be re-accepted
006780             IF BET-WAITING-FOR-ACCEPT
006790*    flip the state to BET-ACCEPTED
006800                 SET BET-ACCEPTED TO TRUE
006810*    post the change back to BET-RECORD
006820                 REWRITE BET-RECORD
006830*    key not found - the master does not have this record
006840                     INVALID KEY
006850                         MOVE 'BET REWRITE FAILED'
006860                             TO hrl-msg-reason
006870*    drop into 490-REJECT-ACCEPT
006880                         PERFORM 490-REJECT-ACCEPT
006890*    key found - master record is in hand
006900                     NOT INVALID KEY
006910*    bump the run total for this trancode
006920                         ADD 1 TO WS-ACCEPT-COUNT
006930*    build the ledger run-log line
006940                         STRING 'BET ' DELIMITED BY SIZE
006950                                ACD-BET-ID DELIMITED BY SIZE
006960                                ' ACCEPTED' DELIMITED BY SIZE
006970                             INTO WS-LOG-TEXT
006980*    append one line to the ledger run log
006990                         CALL 'ldgrlog' USING WS-RUN-DATE
007000                             WS-LOG-TEXT
007010*    end of the keyed rewrite above
007020                 END-REWRITE
007030*    the condition above did not hold
007040             ELSE
007050                 MOVE 'BET NOT WAITING FOR ACCEPT'
007060                     TO hrl-msg-reason
007070*    drop into 490-REJECT-ACCEPT
007080                 PERFORM 490-REJECT-ACCEPT
007090*    end of the condition above
007100             END-IF
007110*    end of the keyed read above
007120     END-READ
007130     .
007140**********************************************************
007150 490-REJECT-ACCEPT.
007160*    trace fields for the shared error routine
007170     MOVE '20' TO hrl-msg-trancode
007180*    trace fields for the shared error routine
007190     MOVE ACD-BET-ID TO hrl-msg-key
007200*    trace fields for the shared error routine
007210     MOVE '400-ACCEPT-BET' TO wc-msg-para
007220*    drop into Z0900-ERROR-ROUTINE
007230     PERFORM Z0900-ERROR-ROUTINE
007240     .
007250**********************************************************
007260*    decline is the other half of the bookmaker handshake -
007270*    the full stake is refunded to the bettor before the
007280*    bet itself is marked DECLINED, and both updates are
007290*    all-or-nothing
007300*    BET DECLINE
007310**********************************************************
007320 410-DECLINE-BET.
007330
007340     MOVE ACD-BET-ID TO WS-BET-RELKEY
007350*    look up the record already keyed on bet-file
007360     READ bet-file
007370*    key not found - the master does not have this record
007380         INVALID KEY
007390*    reason text posted to LEDGERR for this reject
007400             MOVE 'BET NOT FOUND' TO hrl-msg-reason
007410*    drop into 495-REJECT-DECLINE
007420             PERFORM 495-REJECT-DECLINE
007430*    key found - master record is in hand
007440         NOT INVALID KEY
007450*    branch on the condition below
007460             IF BET-WAITING-FOR-ACCEPT
007470*    drop into 411-REFUND-AND-DECLINE
007480                 PERFORM 411-REFUND-AND-DECLINE
007490*    the condition above did not hold
007500             ELSE
007510                 MOVE 'BET NOT WAITING FOR ACCEPT'
007520                     TO hrl-msg-reason
007530*    drop into 495-REJECT-DECLINE
007540                 PERFORM 495-REJECT-DECLINE
007550*    end of the condition above
007560             END-IF
007570*    end of the keyed read above
007580     END-READ
007590     .
007600**********************************************************
007610*    credit the refund first - if the balance REWRITE
007620*    fails, nothing about the bet itself has changed yet
007630 411-REFUND-AND-DECLINE.
007640     MOVE BET-OWNER-ID TO WS-USER-RELKEY
007650     MOVE BET-AMOUNT TO WS-REFUND-AMOUNT
007660*    look up the record already keyed on user-file
007670     READ user-file
007680*    key not found - the master does not have this record
007690         INVALID KEY
007700*    reason text posted to LEDGERR for this reject
007710             MOVE 'OWNER USER NOT FOUND' TO hrl-msg-reason
007720*    drop into 495-REJECT-DECLINE
007730             PERFORM 495-REJECT-DECLINE
007740*    key found - master record is in hand
007750         NOT INVALID KEY
007760*    apply the amount to the balance
007770             ADD WS-REFUND-AMOUNT TO USER-BALANCE
007780*    post the change back to USER-RECORD
007790             REWRITE USER-RECORD
007800*    key not found - the master does not have this record
007810                 INVALID KEY
007820                     MOVE 'BALANCE REWRITE FAILED'
007830                         TO hrl-msg-reason
007840*    drop into 495-REJECT-DECLINE
007850                     PERFORM 495-REJECT-DECLINE
007860*    key found - master record is in hand
007870                 NOT INVALID KEY
007880*    drop into 412-POST-DECLINE
007890                     PERFORM 412-POST-DECLINE
007900*    end of the keyed rewrite above
007910         END-REWRITE
007920*    end of the keyed read above
007930     END-READ
007940     .
007950**********************************************************
007960*    bet REWRITE comes second - if it fails, the refund
007970*    just posted to the bettor's balance is subtracted
007980*    back out before the reject is logged, per HRL-031
007990 412-POST-DECLINE.
008000*    flip the state to BET-DECLINED
008010     SET BET-DECLINED TO TRUE
008020*    post the change back to BET-RECORD
008030     REWRITE BET-RECORD
008040*    key not found - the master does not have this record
008050         INVALID KEY
008060*    back a prior posting out of the balance
008070             SUBTRACT WS-REFUND-AMOUNT FROM USER-BALANCE
008080*    post the change back to USER-RECORD
008090             REWRITE USER-RECORD                                   HRL-031
008100             MOVE 'BET REWRITE FAILED - REFUND BACKED OUT'
008110                 TO hrl-msg-reason
008120*    drop into 495-REJECT-DECLINE
008130             PERFORM 495-REJECT-DECLINE
008140*    key found - master record is in hand
008150         NOT INVALID KEY
008160*    bump the run total for this trancode
008170             ADD 1 TO WS-DECLINE-COUNT
008180             MOVE WS-REFUND-AMOUNT TO WS-LOG-AMOUNT-ED
008190*    log line carries the refunded amount so the trace
008200*    reads the same shape as a placement or payout entry
008210             STRING 'BET ' DELIMITED BY SIZE
008220                    ACD-BET-ID DELIMITED BY SIZE
008230                    ' DECLINED REFUND ' DELIMITED BY SIZE
008240                    WS-LOG-AMOUNT-ED DELIMITED BY SIZE
008250                 INTO WS-LOG-TEXT
008260*    append one line to the ledger run log
008270             CALL 'ldgrlog' USING WS-RUN-DATE WS-LOG-TEXT
008280*    end of the keyed rewrite above
008290     END-REWRITE
008300     .
008310**********************************************************
008320 495-REJECT-DECLINE.
008330*    trace fields for the shared error routine
008340     MOVE '21' TO hrl-msg-trancode
008350*    trace fields for the shared error routine
008360     MOVE ACD-BET-ID TO hrl-msg-key
008370*    trace fields for the shared error routine
008380     MOVE '410-DECLINE-BET' TO wc-msg-para
008390*    drop into Z0900-ERROR-ROUTINE
008400     PERFORM Z0900-ERROR-ROUTINE
008410     .
008420**********************************************************
008430*    RACE RESULT ENTRY (control
008440*    break per race - header carries the race id and the
008450*    expected finisher count, details carry the finishing
008460*    order one horse at a time)
008470*    a race's results only post once every finisher for
008480*    that race has arrived and validated clean - partial
008490*    or re-entered results are refused entirely, never
008500*    applied horse-by-horse
008510**********************************************************
008520 500-RESULT-HEADER.
008530
008540     MOVE RHD-RACE-ID TO WS-CURRENT-RACE-ID
008550     MOVE RHD-HORSE-COUNT TO WS-EXPECTED-HORSE-COUNT
008560     MOVE ZERO TO WS-DETAIL-COUNT
008570     MOVE 'Y' TO WS-GROUP-VALID-SW
008580
008590*    the race must exist before HRL will even scan for
008600*    its contestant horses
008610     MOVE RHD-RACE-ID TO WS-RACE-RELKEY
008620*    look up the record already keyed on race-file
008630     READ race-file                                                HRL-014
008640*    key not found - the master does not have this record
008650         INVALID KEY
008660*    reason text posted to LEDGERR for this reject
008670             MOVE 'RACE NOT FOUND' TO hrl-msg-reason
008680             MOVE 'N' TO WS-GROUP-VALID-SW
008690*    trace fields for the shared error routine
008700             MOVE '30' TO hrl-msg-trancode
008710*    trace fields for the shared error routine
008720             MOVE RHD-RACE-ID TO hrl-msg-key
008730*    trace fields for the shared error routine
008740             MOVE '500-RESULT-HEADER' TO wc-msg-para
008750*    drop into Z0900-ERROR-ROUTINE
008760             PERFORM Z0900-ERROR-ROUTINE
008770*    key found - master record is in hand
008780         NOT INVALID KEY
008790*    count how many horses are still open for this race
008800*    before trusting the header's own horse count - a
008810*    race resulted in a prior run has zero left open and
008820*    is refused as a re-entry
008830             PERFORM 505-COUNT-UNRESULTED-HORSES
008840*    branch on the condition below
008850             IF WS-ACTUAL-UNRESULTED-COUNT
008860*    key found - master record is in hand
008870                     NOT = WS-EXPECTED-HORSE-COUNT
008880                 MOVE 'N' TO WS-GROUP-VALID-SW
008890                 MOVE 'UNRESULTED HORSE COUNT MISMATCH'
008900                     TO hrl-msg-reason
008910*    trace fields for the shared error routine
008920                 MOVE '30' TO hrl-msg-trancode
008930*    trace fields for the shared error routine
008940                 MOVE RHD-RACE-ID TO hrl-msg-key
008950*    trace fields for the shared error routine
008960                 MOVE '500-RESULT-HEADER' TO wc-msg-para
008970*    drop into Z0900-ERROR-ROUTINE
008980                 PERFORM Z0900-ERROR-ROUTINE
008990*    end of the condition above
009000             END-IF
009010*    end of the keyed read above
009020     END-READ
009030
009040*    bump the run total for this trancode
009050     ADD 1 TO WS-RESULT-COUNT
009060     .
009070**********************************************************
009080*    this is what makes race-result re-entry impossible -
009090*    see the note in 500-RESULT-HEADER above
009100 505-COUNT-UNRESULTED-HORSES.
009110*    sequential browse of the whole horse master - there is
009120*    no secondary index on CH-RACE-ID, so every slot is
009130*    visited and tested, the same way the old settlement
009140*    reader walked a flat file looking for one record at a time
009150     MOVE ZERO TO WS-ACTUAL-UNRESULTED-COUNT
009160     MOVE 1 TO WS-HORSE-RELKEY
009170     START horse-file KEY IS NOT LESS THAN WS-HORSE-RELKEY
009180*    key not found - the master does not have this record
009190         INVALID KEY
009200*    nothing to do on this branch
009210             CONTINUE
009220     END-START
009230     MOVE 'N' TO WS-HORSE-SCAN-EOF-SW
009240*    drop into 506-SCAN-ONE-HORSE
009250     PERFORM 506-SCAN-ONE-HORSE UNTIL WS-HORSE-SCAN-EOF
009260     .
009270**********************************************************
009280*    one horse master record per PERFORM - counts toward
009290*    this race only if it belongs to the race and has not
009300*    been resulted yet
009310 506-SCAN-ONE-HORSE.
009320*    look up the record already keyed on horse-file
009330     READ horse-file NEXT RECORD
009340         AT END
009350*    flip the state to WS-HORSE-SCAN-EOF
009360             SET WS-HORSE-SCAN-EOF TO TRUE
009370*    key found - master record is in hand
009380         NOT AT END
009390*    branch on the condition below
009400             IF CH-RACE-ID = WS-CURRENT-RACE-ID
009410                     AND CH-NO-RESULT-YET
009420*    bump the run total for this trancode
009430                 ADD 1 TO WS-ACTUAL-UNRESULTED-COUNT
009440*    end of the condition above
009450             END-IF
009460*    end of the keyed read above
009470     END-READ
009480     .
009490**********************************************************
009500*    one call per finisher, in the order the horses
009510*    actually crossed the line - staged into the table
009520*    below until the race's expected finisher count is met
009530 510-RESULT-DETAIL.
009540
009550*    bump the run total for this trancode
009560     ADD 1 TO WS-DETAIL-COUNT
009570*    fifty is the table limit set above, not a business
009580*    rule - no card on this circuit runs that many starters
009590     IF WS-DETAIL-COUNT > 50
009600         MOVE 'N' TO WS-GROUP-VALID-SW
009610         MOVE 'TOO MANY FINISHERS FOR RACE - TABLE LIMIT'
009620             TO hrl-msg-reason
009630*    trace fields for the shared error routine
009640         MOVE '31' TO hrl-msg-trancode
009650*    trace fields for the shared error routine
009660         MOVE RDT-HORSE-ID TO hrl-msg-key
009670*    trace fields for the shared error routine
009680         MOVE '510-RESULT-DETAIL' TO wc-msg-para
009690*    drop into Z0900-ERROR-ROUTINE
009700         PERFORM Z0900-ERROR-ROUTINE
009710*    the condition above did not hold
009720     ELSE
009730         MOVE RDT-HORSE-ID TO WS-FINISH-HORSE-ID(WS-DETAIL-COUNT)
009740*    end of the condition above
009750     END-IF
009760
009770*    last expected detail in the group triggers the
009780*    validate-then-post sequence for the whole race at once
009790     IF WS-DETAIL-COUNT >= WS-EXPECTED-HORSE-COUNT
009800*    drop into 520-APPLY-RACE-RESULT
009810         PERFORM 520-APPLY-RACE-RESULT
009820*    end of the condition above
009830     END-IF
009840     .
009850**********************************************************
009860*    two-pass apply - validate every staged finisher first,
009870*    post positions only if every one of them is still good
009880 520-APPLY-RACE-RESULT.
009890
009900*    branch on the condition below
009910     IF WS-GROUP-VALID
009920*    drop into 521-VALIDATE-RACE-RESULT
009930         PERFORM 521-VALIDATE-RACE-RESULT
009940*    end of the condition above
009950     END-IF
009960
009970*    re-test after validation, since 521 may have flipped
009980*    the switch off partway through the staged finishers
009990     IF WS-GROUP-VALID
010000*    drop into 525-POST-RACE-RESULT
010010         PERFORM 525-POST-RACE-RESULT
010020*    build the ledger run-log line
010030         STRING 'RACE ' DELIMITED BY SIZE
010040                WS-CURRENT-RACE-ID DELIMITED BY SIZE
010050                ' RESULT POSTED' DELIMITED BY SIZE
010060             INTO WS-LOG-TEXT
010070*    append one line to the ledger run log
010080         CALL 'ldgrlog' USING WS-RUN-DATE WS-LOG-TEXT
010090*    the condition above did not hold
010100     ELSE
010110*    trace fields for the shared error routine
010120         MOVE '30' TO hrl-msg-trancode
010130*    trace fields for the shared error routine
010140         MOVE WS-CURRENT-RACE-ID TO hrl-msg-key
010150         MOVE 'RACE RESULT REJECTED - NO POSITIONS WRITTEN'
010160             TO hrl-msg-reason
010170*    trace fields for the shared error routine
010180         MOVE '520-APPLY-RACE-RESULT' TO wc-msg-para
010190*    drop into Z0900-ERROR-ROUTINE
010200         PERFORM Z0900-ERROR-ROUTINE
010210*    end of the condition above
010220     END-IF
010230     .
010240**********************************************************
010250 521-VALIDATE-RACE-RESULT.
010260*    all-or-nothing write-back (req# HRL-004) - every staged
010270*    horse must still belong to this race and still be
010280*    unresulted before any REWRITE is attempted
010290*    stops early the moment one finisher fails, by the OR
010300*    NOT WS-GROUP-VALID clause in the VARYING's UNTIL
010310     PERFORM 522-VALIDATE-ONE-HORSE
010320         VARYING WS-FO-IDX FROM 1 BY 1
010330         UNTIL WS-FO-IDX > WS-EXPECTED-HORSE-COUNT
010340            OR NOT WS-GROUP-VALID
010350     .
010360**********************************************************
010370*    checked here: the horse exists, belongs to this race,
010380*    and has not already been given a finishing position
010390 522-VALIDATE-ONE-HORSE.
010400     MOVE WS-FINISH-HORSE-ID(WS-FO-IDX) TO WS-HORSE-RELKEY
010410*    look up the record already keyed on horse-file
010420     READ horse-file
010430*    key not found - the master does not have this record
010440         INVALID KEY
010450             MOVE 'N' TO WS-GROUP-VALID-SW
010460*    reason text posted to LEDGERR for this reject
010470             MOVE 'FINISHER HORSE NOT FOUND' TO hrl-msg-reason
010480*    trace fields for the shared error routine
010490             MOVE '30' TO hrl-msg-trancode
010500*    trace fields for the shared error routine
010510             MOVE WS-FINISH-HORSE-ID(WS-FO-IDX) TO hrl-msg-key
010520*    trace fields for the shared error routine
010530             MOVE '522-VALIDATE-ONE-HORSE' TO wc-msg-para
010540*    drop into Z0900-ERROR-ROUTINE
010550             PERFORM Z0900-ERROR-ROUTINE
010560*    key found - master record is in hand
010570         NOT INVALID KEY
010580*    branch on the condition below
010590             IF CH-RACE-ID NOT = WS-CURRENT-RACE-ID
010600                     OR NOT CH-NO-RESULT-YET
010610                 MOVE 'N' TO WS-GROUP-VALID-SW
010620                 MOVE 'FINISHER NOT AN UNRESULTED RACE ENTRANT'
010630                     TO hrl-msg-reason
010640*    trace fields for the shared error routine
010650                 MOVE '30' TO hrl-msg-trancode
010660*    trace fields for the shared error routine
010670                 MOVE WS-FINISH-HORSE-ID(WS-FO-IDX) TO hrl-msg-key
010680*    trace fields for the shared error routine
010690                 MOVE '522-VALIDATE-ONE-HORSE' TO wc-msg-para
010700*    drop into Z0900-ERROR-ROUTINE
010710                 PERFORM Z0900-ERROR-ROUTINE
010720*    end of the condition above
010730             END-IF
010740*    end of the keyed read above
010750     END-READ
010760     .
010770**********************************************************
010780*    only reached once 521 has cleared every finisher - no
010790*    positions are written until the whole group passes
010800 525-POST-RACE-RESULT.
010810*    drop into 526-POST-ONE-HORSE
010820     PERFORM 526-POST-ONE-HORSE
010830         VARYING WS-FO-IDX FROM 1 BY 1
010840         UNTIL WS-FO-IDX > WS-EXPECTED-HORSE-COUNT
010850     .
010860**********************************************************
010870*    position is simply this horse's place in the staging
010880*    table - WS-FO-IDX 1 is the winner, the rest follow
010890 526-POST-ONE-HORSE.
010900     MOVE WS-FINISH-HORSE-ID(WS-FO-IDX) TO WS-HORSE-RELKEY
010910*    look up the record already keyed on horse-file
010920     READ horse-file
010930*    key not found - the master does not have this record
010940         INVALID KEY
010950*    nothing to do on this branch
010960             CONTINUE
010970*    key found - master record is in hand
010980         NOT INVALID KEY
010990             MOVE WS-FO-IDX TO CH-POSITION
011000*    post the change back to HORSE-RECORD
011010             REWRITE HORSE-RECORD
011020*    end of the keyed read above
011030     END-READ
011040     .
011050**********************************************************
011060*    turns a race result into a bet outcome - CH-WINNER
011070*    decides WON_WAITING_FOR_PAY versus LOSE; payout itself
011080*    is a separate trancode so winners can be paid in a
011090*    later run if need be
011100*    BET RESOLUTION
011110**********************************************************
011120 600-RESOLVE-BET.
011130
011140     MOVE RSV-BET-ID TO WS-BET-RELKEY
011150*    look up the record already keyed on bet-file
011160     READ bet-file
011170*    key not found - the master does not have this record
011180         INVALID KEY
011190*    reason text posted to LEDGERR for this reject
011200             MOVE 'BET NOT FOUND' TO hrl-msg-reason
011210*    drop into 690-REJECT-RESOLVE
011220             PERFORM 690-REJECT-RESOLVE
011230*    only an accepted bet can be resolved - waiting,
011240*    declined, lost or already-paid bets are all refused
011250         NOT INVALID KEY
011260*    branch on the condition below
011270             IF BET-ACCEPTED
011280                 MOVE BET-CONTESTANT-HORSE-ID TO WS-HORSE-RELKEY
011290*    look up the record already keyed on horse-file
011300                 READ horse-file
011310*    key not found - the master does not have this record
011320                     INVALID KEY
011330                         MOVE 'CONTESTANT HORSE NOT FOUND'
011340                             TO hrl-msg-reason
011350*    drop into 690-REJECT-RESOLVE
011360                         PERFORM 690-REJECT-RESOLVE
011370*    resolution is blocked until the race has actually
011380*    been resulted - this is what keeps a bet from jumping
011390*    straight to WON or LOSE before its race even finishes
011400                     NOT INVALID KEY
011410*    branch on the condition below
011420                         IF CH-NO-RESULT-YET
011430                             MOVE
011440                         'HORSE HAS NO RESULT YET - BLOCKED'
011450                                 TO hrl-msg-reason
011460*    drop into 690-REJECT-RESOLVE
011470                             PERFORM 690-REJECT-RESOLVE
011480*    CH-POSITION of 1 is the only winning position this
011490*    track card recognises - everything else loses
011500                         ELSE
011510*    branch on the condition below
011520                             IF CH-WINNER
011530*    flip the state to BET-WON-WAITING-FOR-PAY
011540                                 SET BET-WON-WAITING-FOR-PAY
011550                                     TO TRUE
011560*    the condition above did not hold
011570                             ELSE
011580*    flip the state to BET-LOSE
011590                                 SET BET-LOSE TO TRUE
011600*    end of the condition above
011610                             END-IF
011620*    post the change back to BET-RECORD
011630                             REWRITE BET-RECORD
011640*    key not found - the master does not have this record
011650                                 INVALID KEY
011660                                     MOVE 'BET REWRITE FAILED'
011670                                         TO hrl-msg-reason
011680*    drop into 690-REJECT-RESOLVE
011690                                     PERFORM 690-REJECT-RESOLVE
011700*    key found - master record is in hand
011710                                 NOT INVALID KEY
011720*    bump the run total for this trancode
011730                                     ADD 1 TO WS-RESOLVE-COUNT
011740*    build the ledger run-log line
011750                                     STRING 'BET '
011760                                         DELIMITED BY SIZE
011770                                         RSV-BET-ID
011780                                         DELIMITED BY SIZE
011790                                         ' RESOLVED '
011800                                         DELIMITED BY SIZE
011810                                         BET-STATE
011820                                         DELIMITED BY SIZE
011830                                         INTO WS-LOG-TEXT
011840*    append one line to the ledger run log
011850                                     CALL 'ldgrlog'
011860                                         USING WS-RUN-DATE
011870                                         WS-LOG-TEXT
011880*    end of the keyed rewrite above
011890                             END-REWRITE
011900*    end of the condition above
011910                         END-IF
011920*    end of the keyed read above
011930                 END-READ
011940*    the condition above did not hold
011950             ELSE
011960                 MOVE 'BET NOT IN ACCEPTED STATE'
011970                     TO hrl-msg-reason
011980*    drop into 690-REJECT-RESOLVE
011990                 PERFORM 690-REJECT-RESOLVE
012000*    end of the condition above
012010             END-IF
012020*    end of the keyed read above
012030     END-READ
012040     .
012050**********************************************************
012060 690-REJECT-RESOLVE.
012070*    trace fields for the shared error routine
012080     MOVE '40' TO hrl-msg-trancode
012090*    trace fields for the shared error routine
012100     MOVE RSV-BET-ID TO hrl-msg-key
012110*    trace fields for the shared error routine
012120     MOVE '600-RESOLVE-BET' TO wc-msg-para
012130*    drop into Z0900-ERROR-ROUTINE
012140     PERFORM Z0900-ERROR-ROUTINE
012150     .
012160*    pays a bet sitting WON_WAITING_FOR_PAY, crediting the
012170*    winnings to the owner's balance and flipping the bet
012180*    to WON_PAYED so it cannot be paid twice
012190**********************************************************
012200*    BET PAYOUT
012210**********************************************************
012220 700-PAYOUT-BET.
012230
012240     MOVE PAY-BET-ID TO WS-BET-RELKEY
012250*    look up the record already keyed on bet-file
012260     READ bet-file
012270*    key not found - the master does not have this record
012280         INVALID KEY
012290*    reason text posted to LEDGERR for this reject
012300             MOVE 'BET NOT FOUND' TO hrl-msg-reason
012310*    drop into 790-REJECT-PAYOUT
012320             PERFORM 790-REJECT-PAYOUT
012330*    key found - master record is in hand
012340         NOT INVALID KEY
012350*    only a won-and-unpaid bet can be paid out here - this
012360*    is what keeps a bet from being paid twice
012370             IF BET-WON-WAITING-FOR-PAY
012380                 MOVE BET-CONTESTANT-HORSE-ID TO WS-HORSE-RELKEY
012390*    look up the record already keyed on horse-file
012400                 READ horse-file
012410*    key not found - the master does not have this record
012420                     INVALID KEY
012430                         MOVE 'CONTESTANT HORSE NOT FOUND'
012440                             TO hrl-msg-reason
012450*    drop into 790-REJECT-PAYOUT
012460                         PERFORM 790-REJECT-PAYOUT
012470*    key found - master record is in hand
012480                     NOT INVALID KEY
012490*    drop into 710-COMPUTE-AND-POST-PAYOUT
012500                         PERFORM 710-COMPUTE-AND-POST-PAYOUT
012510*    end of the keyed read above
012520                 END-READ
012530*    the condition above did not hold
012540             ELSE
012550                 MOVE 'BET NOT WON WAITING FOR PAY'
012560                     TO hrl-msg-reason
012570*    drop into 790-REJECT-PAYOUT
012580                 PERFORM 790-REJECT-PAYOUT
012590*    end of the condition above
012600             END-IF
012610*    end of the keyed read above
012620     END-READ
012630     .
012640**********************************************************
012650 710-COMPUTE-AND-POST-PAYOUT.                                      HRL-017
012660*    payout = FLOOR(amount * coefficient) - the COMPUTE below
012670*    keeps two decimal places (HRL-017); the MOVE that follows
012680*    to a whole-unit field truncates, it does not round
012690     COMPUTE WS-PAYOUT-WIDE = BET-AMOUNT * CH-COEFFICIENT
012700     MOVE WS-PAYOUT-WIDE TO WS-PAYOUT-AMOUNT
012710
012720     MOVE BET-OWNER-ID TO WS-USER-RELKEY
012730*    look up the record already keyed on user-file
012740     READ user-file
012750*    key not found - the master does not have this record
012760         INVALID KEY
012770*    reason text posted to LEDGERR for this reject
012780             MOVE 'OWNER USER NOT FOUND' TO hrl-msg-reason
012790*    drop into 790-REJECT-PAYOUT
012800             PERFORM 790-REJECT-PAYOUT
012810*    key found - master record is in hand
012820         NOT INVALID KEY
012830*    credit the winnings before flipping the bet's own
012840*    state - same ordering discipline as every other two-
012850*    file posting in this program
012860             ADD WS-PAYOUT-AMOUNT TO USER-BALANCE
012870*    post the change back to USER-RECORD
012880             REWRITE USER-RECORD
012890*    key not found - the master does not have this record
012900                 INVALID KEY
012910                     MOVE 'BALANCE REWRITE FAILED'
012920                         TO hrl-msg-reason
012930*    drop into 790-REJECT-PAYOUT
012940                     PERFORM 790-REJECT-PAYOUT
012950*    key found - master record is in hand
012960                 NOT INVALID KEY
012970*    bet REWRITE is the second half of the pair - if it
012980*    fails, the payout just credited is subtracted back
012990*    out before the reject is logged, per HRL-031
013000                     SET BET-WON-PAYED TO TRUE
013010*    post the change back to BET-RECORD
013020                     REWRITE BET-RECORD
013030*    key not found - the master does not have this record
013040                         INVALID KEY
013050*    back a prior posting out of the balance
013060                             SUBTRACT WS-PAYOUT-AMOUNT
013070                                 FROM USER-BALANCE
013080*    post the change back to USER-RECORD
013090                             REWRITE USER-RECORD                   HRL-031
013100                             MOVE
013110                         'BET REWRITE FAILED - PAYOUT BACKED OUT'
013120                                 TO hrl-msg-reason
013130*    drop into 790-REJECT-PAYOUT
013140                             PERFORM 790-REJECT-PAYOUT
013150*    key found - master record is in hand
013160                         NOT INVALID KEY
013170*    bump the run total for this trancode
013180                             ADD 1 TO WS-PAYOUT-COUNT
013190                             MOVE WS-PAYOUT-AMOUNT
013200                                 TO WS-LOG-AMOUNT-ED
013210*    log line carries the paid amount for the operator's
013220*    trace, same STRING shape as the placement and decline
013230*    log lines
013240                             STRING 'BET ' DELIMITED BY SIZE
013250                                 PAY-BET-ID DELIMITED BY SIZE
013260                                 ' PAID ' DELIMITED BY SIZE
013270                                 WS-LOG-AMOUNT-ED
013280                                 DELIMITED BY SIZE
013290                                 INTO WS-LOG-TEXT
013300*    append one line to the ledger run log
013310                             CALL 'ldgrlog' USING WS-RUN-DATE
013320                                 WS-LOG-TEXT
013330*    end of the keyed rewrite above
013340                     END-REWRITE
013350*    end of the keyed rewrite above
013360             END-REWRITE
013370*    end of the keyed read above
013380     END-READ
013390     .
013400**********************************************************
013410 790-REJECT-PAYOUT.
013420*    trace fields for the shared error routine
013430     MOVE '50' TO hrl-msg-trancode
013440*    trace fields for the shared error routine
013450     MOVE PAY-BET-ID TO hrl-msg-key
013460*    trace fields for the shared error routine
013470     MOVE '700-PAYOUT-BET' TO wc-msg-para
013480*    drop into Z0900-ERROR-ROUTINE
013490     PERFORM Z0900-ERROR-ROUTINE
013500     .
013510**********************************************************
013520*    fixed top-up only - the amount comes from WS-RECHARGE-
013530*    AMOUNT below, never from the transaction record
013540*    itself, so a corrupted amount field on trancode 60
013550*    cannot matter
013560*    BALANCE RECHARGE
013570**********************************************************
013580 800-RECHARGE-BALANCE.
013590
013600     MOVE RCG-USER-ID TO WS-USER-RELKEY
013610*    look up the record already keyed on user-file
013620     READ user-file
013630*    key not found - the master does not have this record
013640         INVALID KEY
013650*    reason text posted to LEDGERR for this reject
013660             MOVE 'USER NOT FOUND' TO hrl-msg-reason
013670*    drop into 890-REJECT-RECHARGE
013680             PERFORM 890-REJECT-RECHARGE
013690*    single-file posting - there is no companion record to
013700*    keep in step, so the only failure path is the
013710*    REWRITE itself
013720         NOT INVALID KEY
013730*    apply the amount to the balance
013740             ADD WS-RECHARGE-AMOUNT TO USER-BALANCE
013750*    post the change back to USER-RECORD
013760             REWRITE USER-RECORD
013770*    key not found - the master does not have this record
013780                 INVALID KEY
013790*    back a prior posting out of the balance
013800                     SUBTRACT WS-RECHARGE-AMOUNT
013810                         FROM USER-BALANCE
013820                     MOVE 'BALANCE REWRITE FAILED'
013830                         TO hrl-msg-reason
013840*    drop into 890-REJECT-RECHARGE
013850                     PERFORM 890-REJECT-RECHARGE
013860*    key found - master record is in hand
013870                 NOT INVALID KEY
013880*    bump the run total for this trancode
013890                     ADD 1 TO WS-RECHARGE-COUNT
013900                     MOVE WS-RECHARGE-AMOUNT TO WS-LOG-AMOUNT-ED
013910*    build the ledger run-log line
013920                     STRING 'USER ' DELIMITED BY SIZE
013930                            RCG-USER-ID DELIMITED BY SIZE
013940                            ' RECHARGED ' DELIMITED BY SIZE
013950                            WS-LOG-AMOUNT-ED DELIMITED BY SIZE
013960                         INTO WS-LOG-TEXT
013970*    append one line to the ledger run log
013980                     CALL 'ldgrlog' USING WS-RUN-DATE WS-LOG-TEXT
013990*    end of the keyed rewrite above
014000         END-REWRITE
014010*    end of the keyed read above
014020     END-READ
014030     .
014040**********************************************************
014050 890-REJECT-RECHARGE.
014060*    trace fields for the shared error routine
014070     MOVE '60' TO hrl-msg-trancode
014080*    trace fields for the shared error routine
014090     MOVE RCG-USER-ID TO hrl-msg-key
014100*    trace fields for the shared error routine
014110     MOVE '800-RECHARGE-BALANCE' TO wc-msg-para
014120*    drop into Z0900-ERROR-ROUTINE
014130     PERFORM Z0900-ERROR-ROUTINE
014140     .
014150**********************************************************
014160 850-RUN-TRAILER.
014170*    a short or doubled transaction file is caught here,
014180*    after every record has already posted - this is a
014190*    report, not a gate; nothing already applied is rolled
014200*    back once it has gone to a master
014210*    mirrors the old settlement system's count check
014220     IF RTR-EXP-TRANS-COUNT NOT = WS-TOTAL-TRANS-COUNT
014230*    trace fields for the shared error routine
014240         MOVE '99' TO hrl-msg-trancode
014250*    trace fields for the shared error routine
014260         MOVE ZERO TO hrl-msg-key
014270         MOVE 'RUN TRAILER TRANSACTION COUNT MISMATCH'
014280             TO hrl-msg-reason
014290*    trace fields for the shared error routine
014300         MOVE '850-RUN-TRAILER' TO wc-msg-para
014310*    drop into Z0900-ERROR-ROUTINE
014320         PERFORM Z0900-ERROR-ROUTINE
014330*    end of the condition above
014340     END-IF
014350     .
014360*    closes every file this run opened and prints the
014370*    eight run totals to the job log - the only output
014380*    this program writes to SYSOUT besides the open-
014390*    failure message in 100-INITIALIZE
014400**********************************************************
014410 900-TERMINATE.
014420
014430*    done with this file for the run
014440     CLOSE trans-file, ledgerr-file
014450*    done with this file for the run
014460     CLOSE user-file, race-file, horse-file, bet-file
014470
014480*    run total to the job log
014490     DISPLAY 'HRL0099 RUN COMPLETE'
014500*    run total to the job log
014510     DISPLAY '  PLACEMENTS  ' WS-PLACEMENT-COUNT
014520*    run total to the job log
014530     DISPLAY '  ACCEPTS     ' WS-ACCEPT-COUNT
014540*    run total to the job log
014550     DISPLAY '  DECLINES    ' WS-DECLINE-COUNT
014560*    run total to the job log
014570     DISPLAY '  RESULTS     ' WS-RESULT-COUNT
014580*    run total to the job log
014590     DISPLAY '  RESOLUTIONS ' WS-RESOLVE-COUNT
014600*    run total to the job log
014610     DISPLAY '  PAYOUTS     ' WS-PAYOUT-COUNT
014620*    run total to the job log
014630     DISPLAY '  RECHARGES   ' WS-RECHARGE-COUNT
014640     .
014650**********************************************************
014660*    single point of exit for every rejected or invalid
014670*    transaction in this program - writes the trace and
014680*    the LEDGERR entry and returns control to the caller
014690 Z0900-ERROR-ROUTINE.
014700
014710*    requires the ending dot (and no extension)!
014720     COPY Z0900-error-routine.
014730     .
014740**********************************************************
