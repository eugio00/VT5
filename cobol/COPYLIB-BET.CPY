000100*
000110*  Record layout for the HRL wager master (BET-FILE). One
000120*  record per stake placed. BET-STATE drives the posting state
000130*  machine implemented in HRL - see the 88-levels below for the
000140*  only legal values.
000150*
000160*  Maintenance:
000170*  1989-04-18 pbj  Initial cut (req# HRL-004), modelled on the
000180*                  old billing-document copybook - a bet is
000190*                  posted and tracked through states the same
000200*                  way a billing document was tracked through
000210*                  its own status code.
000220*  1991-07-02 pbj  Added WON_WAITING_FOR_PAY / WON_PAYED split so
000230*                  a won bet can sit unpaid between the result
000240*                  run and the payout run (req# HRL-011).
000250*
000260 01  BET-RECORD.
000270     03 BET-ID                         PIC 9(09).
000280     03 BET-OWNER-ID                   PIC 9(09).
000290     03 BET-CONTESTANT-HORSE-ID        PIC 9(09).
000300     03 BET-STATE                      PIC X(20).
000310         88  BET-WAITING-FOR-ACCEPT
000320                 VALUE 'WAITING_FOR_ACCEPT  '.
000330         88  BET-ACCEPTED
000340                 VALUE 'ACCEPTED            '.
000350         88  BET-DECLINED
000360                 VALUE 'DECLINED            '.
000370         88  BET-LOSE
000380                 VALUE 'LOSE                '.
000390         88  BET-WON-WAITING-FOR-PAY
000400                 VALUE 'WON_WAITING_FOR_PAY '.
000410         88  BET-WON-PAYED
000420                 VALUE 'WON_PAYED           '.
000430     03 BET-AMOUNT                     PIC S9(9) COMP-3.
000440     03 BET-PLACE-TIME                 PIC X(19).
000450     03 FILLER                         PIC X(20).
