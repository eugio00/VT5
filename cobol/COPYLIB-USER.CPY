000100*
000110*  Record layout for the HRL bettor master (USER-FILE).
000120*  One record per registered bettor, bookmaker or admin account.
000130*  Balance is whole currency units only - no cents are tracked.
000140*
000150*  Maintenance:
000160*  1989-04-18 pbj  Initial cut, split out of the old account
000170*                  holder copybook when the wagering ledger
000180*                  was carved out as its own subsystem (HRL-004).
000190*  1999-01-06 skk  Y2K remediation - no date fields in this
000200*                  record, reviewed and signed off.
000210*
000220 01  USER-RECORD.
000230     03 USER-ID                        PIC 9(09).
000240     03 USER-FIRST-NAME                PIC X(30).
000250     03 USER-LAST-NAME                 PIC X(30).
000260     03 USER-EMAIL                     PIC X(60).
000270     03 USER-PASSWORD                  PIC X(64).
000280     03 USER-BALANCE                   PIC S9(9) COMP-3.
000290     03 USER-TYPE                      PIC X(09).
000300         88  USER-TYPE-USER                VALUE 'USER     '.
000310         88  USER-TYPE-ADMIN               VALUE 'ADMIN    '.
000320         88  USER-TYPE-BOOKMAKER           VALUE 'BOOKMAKER'.
000330     03 FILLER                         PIC X(20).
