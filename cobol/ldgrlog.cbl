000100**********************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. ldgrlog.
000130 AUTHOR. P BENGTSSON-JANSSON.
000140 INSTALLATION. HRL WAGERING LEDGER.
000150 DATE-WRITTEN. 1989-04-20.
000160 DATE-COMPILED.
000170 SECURITY. UNCLASSIFIED.
000180**********************************************************
000190*
000200* Purpose: Append one posted-transaction line to the HRL run
000210*          log for operational traceability (bet id, old
000220*          state, new state, amount). Called once per applied
000230*          posting from hrl.cbl - no business logic lives here.
000240*
000250*          this is a CALLed subprogram, not a batch step of
000260*          its own - it has no JCL and is never run stand
000270*          alone; it lives on the same load library as hrl
000280*          and is link-edited in at hrl's own build time.
000290*
000300* CHANGE LOG
000310* ----------
000320* 1989-04-20 PBJ HRL-004  Initial version, cloned from the old
000330*                         settlement system's error appender
000340*                         and repointed at the ledger run log.
000350* 1991-07-02 PBJ HRL-011  Widened the log line to carry the
000360*                         bet amount as well as the two states.
000370* 1999-01-11 SKK HRL-021  Y2K remediation - the posting date
000380*                         already travels as a 4-digit CCYY
000390*                         from the caller, no 2-digit year
000400*                         fields found in this program.
000410* 2006-10-30 BKV HRL-019  Appended a file-status check around
000420*                         the OPEN EXTEND - a full data volume
000430*                         was silently dropping log lines.
000440*
000450**********************************************************
000460 ENVIRONMENT DIVISION.
000470*---------------------------------------------------------
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*    optional - the very first posting of the very first run
000550*    on a fresh volume finds no LEDGLOG at all, which is not
000560*    an error condition for this program
000570     SELECT OPTIONAL ledgerlogfile
000580            ASSIGN TO 'LEDGLOG'
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-LEDGLOG.
000610
000620**********************************************************
000630 DATA DIVISION.
000640*---------------------------------------------------------
000650 FILE SECTION.
000660*    line-sequential append log - one line per applied
000670*    posting, never read back by this program or by hrl
000680 FD  ledgerlogfile.
000690 01  fd-ledgerlogfile-post.
000700*    posting date, broken into three edited pieces so the
000710*    log reads CCYY-MM-DD without a separate edit field
000720     03  fc-yyyy                    PIC X(4).
000730     03  fc-sep-1                   PIC X.
000740     03  fc-monthmonth              PIC X(2).
000750     03  fc-sep-2                   PIC X.
000760     03  fc-dd                      PIC X(2).
000770*    pipe ahead of the caller's own text, same delimiter
000780*    LEDGERR uses, so both logs can be scanned the same way
000790     03  fc-sep-3                   PIC X.
000800     03  fc-log-text                PIC X(80).
000810     03  fc-sep-4                   PIC X.
000820
000830**********************************************************
000840 WORKING-STORAGE SECTION.
000850*    date broken out for the edited move into fc-yyyy/
000860*    fc-monthmonth/fc-dd above
000870 01  wr-log-date.
000880     03  wr-yyyymmdd.
000890         05 wn-year     PIC 9(4) VALUE ZERO.
000900         05 wn-month    PIC 9(2) VALUE ZERO.
000910         05 wn-day      PIC 9(2) VALUE ZERO.
000920     03  wc-other       PIC X(12) VALUE SPACE.
000930     03  FILLER         PIC X(04).
000940
000950*    file status for LEDGLOG - tested once, right after the
000960*    OPEN EXTEND, and nowhere else in this program
000970 77  FS-LEDGLOG                     PIC X(2) VALUE SPACE.
000980     88  FS-LEDGLOG-OK                  VALUE '00'.
000990
001000*    Three date-view redefines of the posting date supplied by
001010*    the caller - HRL does not carry an intrinsic clock of its
001020*    own, the posting date comes from the transaction file.
001030*    r1 splits it into CCYY/MM/DD, r2 is the whole eight-digit
001040*    number, r3 is the raw eight bytes - only r1 is used below,
001050*    r2 and r3 exist for whichever future caller needs them
001060 01  wr-caller-date-num             PIC 9(8) VALUE ZERO.
001070 01  wr-caller-date-r1 REDEFINES wr-caller-date-num.
001080     03  wr-cd-ccyy                 PIC 9(4).
001090     03  wr-cd-mm                   PIC 9(2).
001100     03  wr-cd-dd                   PIC 9(2).
001110 01  wr-caller-date-r2 REDEFINES wr-caller-date-num.
001120     03  wr-cd-whole                PIC 9(8).
001130 01  wr-caller-date-r3 REDEFINES wr-caller-date-num.
001140     03  wr-cd-bytes                PIC X(8).
001150
001160 LINKAGE SECTION.
001170*---------------------------------------------------------
001180*    both parameters come straight through from hrl.cbl's
001190*    own WS-RUN-DATE and WS-LOG-TEXT - neither is edited or
001200*    re-validated here, hrl has already built the log text
001210 01  lc-log-date                  PIC 9(8).
001220 01  lc-log-text                  PIC X(80).
001230
001240**********************************************************
001250 PROCEDURE DIVISION USING lc-log-date lc-log-text.
001260*    single entry point - one CALL, one posting, one line
001270*    appended; there is no loop in this program at all
001280 000-ldgrlog.
001290
001300     PERFORM A0100-append-post-to-run-log
001310
001320*    control returns to hrl.cbl, not to the operating system
001330     EXIT PROGRAM
001340     .
001350
001360**********************************************************
001370*    the only paragraph performed from 000-ldgrlog - broken
001380*    out on its own in case a second caller besides hrl ever
001390*    needs this logic without going through 000-ldgrlog itself
001400 A0100-append-post-to-run-log.
001410
001420*    split the caller's date into year/month/day for the
001430*    edited move further down
001440     MOVE lc-log-date TO wr-caller-date-num
001450     MOVE wr-cd-ccyy  TO wn-year
001460     MOVE wr-cd-mm    TO wn-month
001470     MOVE wr-cd-dd    TO wn-day
001480
001490*    append data
001500*    OPEN EXTEND fails with a non-zero status when LEDGLOG
001510*    does not exist yet - on a fresh volume that is expected,
001520*    not an error, so this program falls back to creating it
001530     OPEN EXTEND ledgerlogfile
001540     IF NOT FS-LEDGLOG-OK
001550         OPEN OUTPUT ledgerlogfile
001560     END-IF
001570
001580*    CCYY-MM-DD, then a pipe, then the caller's own text,
001590*    then a closing pipe - fixed shape, every time
001600     MOVE wn-year TO fc-yyyy
001610     MOVE '-' TO fc-sep-1
001620     MOVE wn-month TO fc-monthmonth
001630     MOVE '-' TO fc-sep-2
001640     MOVE wn-day TO fc-dd
001650     MOVE '|' TO fc-sep-3
001660     MOVE lc-log-text TO fc-log-text
001670     MOVE '|' TO fc-sep-4
001680
001690*    one line, one posting - no blocking, no buffering beyond
001700*    what LINE SEQUENTIAL gives for free
001710     WRITE fd-ledgerlogfile-post
001720
001730*    closed and reopened EXTEND on the very next CALL - this
001740*    program keeps nothing open between calls
001750     CLOSE ledgerlogfile
001760     .
001770
001780**********************************************************
